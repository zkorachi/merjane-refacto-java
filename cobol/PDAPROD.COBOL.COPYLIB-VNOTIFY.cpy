000100*****************************************************************         
000200**         NOTIFICATION EVENT RECORD    -- SEQUENTIAL FILE       *        
000300*****************************************************************         
000400**  ONE ROW WRITTEN EACH TIME PDAS03 RAISES A DELAY, OUTOFSTOCK  *        
000500**  OR EXPIRATION EVENT AGAINST A LINE ITEM.                     *        
000600*****************************************************************         
000700  01  NOTIFICATION-EVENT.                                                 
000800      05  NOTIF-TYPE               PIC X(10).                             
000900          88  NOTIF-TYPE-DELAY                 VALUE 'DELAY     '.        
001000          88  NOTIF-TYPE-OUTOFSTOCK            VALUE 'OUTOFSTOCK'.        
001100          88  NOTIF-TYPE-EXPIRATION            VALUE 'EXPIRATION'.        
001200      05  NOTIF-PROD-NAME          PIC X(40).                             
001300      05  NOTIF-LEAD-TIME          PIC S9(4)      COMP-3.                 
001400      05  NOTIF-EXPIRY-DATE        PIC 9(8).                              
001500      05  FILLER                   REDEFINES NOTIF-EXPIRY-DATE.           
001600          10  NOTIF-EXPIRY-CCYY    PIC 9(4).                              
001700          10  NOTIF-EXPIRY-MM      PIC 9(2).                              
001800          10  NOTIF-EXPIRY-DD      PIC 9(2).                              
001900      05  FILLER                   PIC X(15).                             
