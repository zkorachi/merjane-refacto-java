000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  PDAB06.                                                    
000300  AUTHOR.  J SPENCE.                                                      
000400  INSTALLATION.  COMPUWARE CORPORATION.                                   
000500  DATE-WRITTEN.  06/12/88.                                                
000600  DATE-COMPILED.                                                          
000700  SECURITY. THIS PROGRAM IS THE PROPERTY OF COMPUWARE CORPORATION.        
000800**            ITS CONTENTS ARE NOT TO BE DISCLOSED TO PARTIES             
000900**            OUTSIDE OF THE PRODUCT DEMONSTRATION APPLICATION            
001000**            PROJECT WITHOUT WRITTEN AUTHORIZATION.                      
001100**                                                                        
001200******************************************************************        
001300**                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *        
001400**                       COMPUWARE CORPORATION                   *        
001500**                                                               *        
001600** PROGRAM :   PDAB06                                            *        
001700**                                                               *        
001800** FUNCTION:   PROGRAM PDAB06 IS THE ORDER-SERVICE BATCH DRIVER. *        
001900**             ONE INVOCATION OF THIS PROGRAM PROCESSES THE ONE  *        
002000**             ORDER RECORD PRESENTED ON ORDER-IN -- IT DOES NOT *        
002100**             LOOP ACROSS MULTIPLE ORDERS.  FOR EACH LINE ITEM  *        
002200**             ON THAT ORDER, PDAS03 IS CALLED TO APPLY THE      *        
002300**             PRODUCT'S STOCK RULE AGAINST THE IN-MEMORY COPY   *        
002400**             OF THE PRODUCT MASTER.  THE PRODUCT MASTER IS     *        
002500**             LOADED INTO A TABLE AT THE START OF THE RUN AND   *        
002600**             REWRITTEN IN FULL AT THE END SO THAT UPDATED      *        
002700**             QUANTITIES AND LEAD TIMES ARE PRESERVED FOR THE   *        
002800**             NEXT RUN.  ANY NOTIFICATION EVENTS RAISED BY      *        
002900**             PDAS03 ARE WRITTEN TO NOTIFICATION-OUT AS THEY    *        
003000**             OCCUR.  A SCHEDULER WRAPPER INVOKES THIS PROGRAM  *        
003100**             ONCE PER ORDER WHEN MORE THAN ONE IS TO BE RUN;   *        
003200**             THAT ORCHESTRATION IS OUTSIDE THIS PROGRAM.       *        
003300**                                                               *        
003400** FILES   :   ORDER-IN             -  SEQUENTIAL     (INPUT)    *        
003500**             PRODUCT-MASTER       -  SEQUENTIAL     (I/O)      *        
003600**             NOTIFICATION-OUT     -  SEQUENTIAL     (OUTPUT)   *        
003700**                                                               *        
003800******************************************************************        
003900**             PROGRAM CHANGE LOG                                *        
004000**             -------------------                               *        
004100**                                                               *        
004200**  DATE       UPDATED BY            CHANGE DESCRIPTION          *        
004300**  --------   --------------------  --------------------------  *        
004400**  06/12/88   J SPENCE              NEW PROGRAM.  REPLACES THE  *        
004500**                                   PENDING-ORDER INVENTORY     *        
004600**                                   REPORT DRIVER OF THE SAME   *        
004700**                                   NAME; WRITES NO REPORT, IT  *        
004800**                                   UPDATES THE PRODUCT MASTER  *        
004900**                                   AND RAISES NOTIFICATIONS.   *        
005000**                                                               *        
005100**  02/20/90   J SPENCE              PRODUCT MASTER IS NOW KEPT  *        
005200**                                   IN AN IN-MEMORY TABLE AND   *        
005300**                                   REWRITTEN WHOLE AT END OF   *        
005400**                                   RUN; NO INDEXED ACCESS IS   *        
005500**                                   AVAILABLE ON THIS RELEASE.  *        
005600**                                                               *        
005700**  08/03/94   R T OKAFOR            CALLS PDAS03 ONCE PER ORDER *        
005800**                                   LINE ITEM RATHER THAN ONCE  *        
005900**                                   PER ORDER; SEE PDAS03 FOR   *        
006000**                                   THE STOCK RULES THEMSELVES. *        
006100**                                                               *        
006200**  09/14/98   P BARON               YEAR-2000 REMEDIATION.      *        
006300**                                   REPLACED THE CURRENT-DATE   *        
006400**                                   INTRINSIC WITH ACCEPT FROM  *        
006500**                                   DATE YYYYMMDD SO THE RUN    *        
006600**                                   DATE IS A FULL 4-DIGIT      *        
006700**                                   CENTURY THROUGHOUT.         *        
006800**                                                               *        
006900**  05/11/03   P BARON               ADDED P4200 SO AN ORDER     *        
007000**                                   LINE ITEM FOR A PRODUCT NOT *        
007100**                                   ON THE MASTER IS LOGGED AND *        
007200**                                   SKIPPED INSTEAD OF ABENDING *        
007300**                                   THE RUN.  REQUEST PDA-4488. *        
007400**                                                               *        
007500**  09/22/06   T WALSH               REMOVED THE UNTIL-END-OF-   *        
007600**                                   FILE LOOP OVER ORDER-IN.    *        
007700**                                   THIS PROGRAM WAS NEVER      *        
007800**                                   SUPPOSED TO PROCESS MORE    *        
007900**                                  THAN THE ONE ORDER PRESENTED *        
008000**                                   TO IT; THE LOOP AND THE     *        
008100**                                   RUN-TOTAL COUNTERS IT FED   *        
008200**                                   WERE LEFT OVER FROM THE OLD *        
008300**                                   PDAB04 REPORT DRIVER AND    *        
008400**                                   SHOULD HAVE BEEN DROPPED IN *        
008500**                                   '88.  BATCH RESULT IS NOW A *        
008600**                                   SINGLE DISPLAY OF THE       *        
008700**                                   PROCESSED ORDER-ID. REQUEST *        
008800**                                   PDA-4521.                   *        
008900**                                                               *        
009000**  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *        
009100**                                                               *        
009200******************************************************************        
009300      EJECT                                                               
009400  ENVIRONMENT DIVISION.                                                   
009500                                                                          
009600  CONFIGURATION SECTION.                                                  
009700  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                     
009800                                                                          
009900  INPUT-OUTPUT SECTION.                                                   
010000                                                                          
010100  FILE-CONTROL.                                                           
010200                                                                          
010300      SELECT ORDER-IN             ASSIGN TO ORDERIN                       
010400                                  ORGANIZATION IS SEQUENTIAL              
010500                                 FILE STATUS IS WS-ORDERIN-STATUS.        
010600                                                                          
010700      SELECT PRODUCT-MASTER       ASSIGN TO PRODMSTR                      
010800                                  ORGANIZATION IS SEQUENTIAL              
010900                                FILE STATUS IS WS-PRODMSTR-STATUS.        
011000                                                                          
011100      SELECT NOTIFICATION-OUT     ASSIGN TO NOTIFOUT                      
011200                                  ORGANIZATION IS SEQUENTIAL              
011300                                FILE STATUS IS WS-NOTIFOUT-STATUS.        
011400      EJECT                                                               
011500  DATA DIVISION.                                                          
011600                                                                          
011700  FILE SECTION.                                                           
011800                                                                          
011900  FD  ORDER-IN                                                            
012000      LABEL RECORDS ARE STANDARD                                          
012100      RECORDING MODE IS F.                                                
012200                                                                          
012300      COPY VORDER.                                                        
012400                                                                          
012500      EJECT                                                               
012600  FD  PRODUCT-MASTER                                                      
012700      LABEL RECORDS ARE STANDARD                                          
012800      RECORDING MODE IS F.                                                
012900                                                                          
013000      COPY VPRODUCT.                                                      
013100                                                                          
013200      EJECT                                                               
013300  FD  NOTIFICATION-OUT                                                    
013400      LABEL RECORDS ARE STANDARD                                          
013500      RECORDING MODE IS F.                                                
013600                                                                          
013700      COPY VNOTIFY.                                                       
013800                                                                          
013900      EJECT                                                               
014000  WORKING-STORAGE SECTION.                                                
014100                                                                          
014200******************************************************************        
014300**    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *        
014400******************************************************************        
014500                                                                          
014600  77  FILLER               PIC X(12)  VALUE 'PDAB06  WS:'.                
014700  77  WS-SUB1                PIC S9(4) COMP VALUE 0.                      
014800  77  WS-SUB2                PIC S9(4) COMP VALUE 0.                      
014900  77  WS-ORDER-ID-SAVE        PIC S9(9) COMP-3 VALUE 0.                   
015000                                                                          
015100******************************************************************        
015200**    SWITCHES                                                   *        
015300******************************************************************        
015400                                                                          
015500  01  WS-SWITCHES.                                                        
015600      05  WS-ORDERIN-STATUS        PIC XX    VALUE SPACES.                
015700          88  ORDERIN-OK                    VALUE '  ' '00'.              
015800          88  ORDERIN-END                   VALUE '10'.                   
015900          88  ORDERIN-ERR                   VALUE '23' '30' '47'.         
016000      05  WS-PRODMSTR-STATUS       PIC XX    VALUE SPACES.                
016100          88  PRODMSTR-OK                   VALUE '  ' '00'.              
016200          88  PRODMSTR-END                  VALUE '10'.                   
016300          88  PRODMSTR-ERR                  VALUE '23' '30' '47'.         
016400      05  WS-NOTIFOUT-STATUS       PIC XX    VALUE SPACES.                
016500          88  NOTIFOUT-OK                   VALUE '  ' '00'.              
016600          88  NOTIFOUT-ERR                  VALUE '30' '41' '44'.         
016700      05  WS-PROD-FOUND-SW         PIC X     VALUE 'N'.                   
016800          88  PRODUCT-FOUND                 VALUE 'Y'.                    
016900          88  PRODUCT-NOT-FOUND             VALUE 'N'.                    
017000      05  FILLER                   PIC X(04).                             
017100                                                                          
017200  01  WS-CALL-SWITCHES.                                                   
017300      05  WS-SAVE-SW               PIC X     VALUE 'N'.                   
017400          88  SAVE-PRODUCT-ROW              VALUE 'Y'.                    
017500          88  DO-NOT-SAVE-PRODUCT-ROW       VALUE 'N'.                    
017600      05  WS-NOTIFY-SW             PIC X     VALUE 'N'.                   
017700          88  NOTIFICATION-RAISED           VALUE 'Y'.                    
017800          88  NOTIFICATION-NOT-RAISED       VALUE 'N'.                    
017900      05  FILLER                   PIC X(04).                             
018000      EJECT                                                               
018100******************************************************************        
018200**    MISCELLANEOUS WORK FIELDS                                  *        
018300******************************************************************        
018400                                                                          
018500  01  WS-MISCELLANEOUS-FIELDS.                                            
018600      05  WS-TODAY-DATE            PIC 9(8)  VALUE ZEROES.                
018700**        WS-TODAY-DATE BROKEN OUT FOR THE RUN-DATE BANNER.               
018800      05  FILLER                   REDEFINES WS-TODAY-DATE.               
018900          10  WS-TODAY-CCYY        PIC 9(4).                              
019000          10  WS-TODAY-MM          PIC 9(2).                              
019100          10  WS-TODAY-DD          PIC 9(2).                              
019200      05  WS-ORDER-ID-EDIT         PIC ZZZZZZZZ9.                         
019300      05  FILLER                   PIC X(08).                             
019400      EJECT                                                               
019500******************************************************************        
019600**    IN-MEMORY PRODUCT MASTER TABLE                             *        
019700******************************************************************        
019800**        THE PRODUCT MASTER IS READ ENTIRELY INTO THIS TABLE             
019900**        AT THE START OF THE RUN (P2000) AND REWRITTEN ENTIRELY          
020000**        FROM THE TABLE AT THE END OF THE RUN (P8000).  FIELDS           
020100**        ARE PREFIXED PM- TO KEEP THEM DISTINCT FROM PRODUCT-            
020200**        MASTER-REC (THE FD COPY OF VPRODUCT) BUT THE LAYOUT             
020300**        AND FIELD WIDTHS ARE IDENTICAL, FIELD FOR FIELD, SO             
020400**        A SINGLE ENTRY CAN BE MOVED STRAIGHT TO OR FROM THE             
020500**        FD RECORD AND PASSED AS-IS ON THE CALL TO PDAS03.               
020600                                                                          
020700  01  WS-PRODUCT-TABLE.                                                   
020800      05  WS-PRODUCT-TAB-CNT       PIC 9(4)  COMP VALUE 0.                
020900      05  WS-PRODUCT-TAB-ENTRY     OCCURS 500 TIMES                       
021000                                   INDEXED BY WS-PROD-IDX.                
021100          10  PM-PROD-ID               PIC S9(9)  COMP-3.                 
021200          10  PM-PROD-LEAD-TIME        PIC S9(4)  COMP-3.                 
021300          10  PM-PROD-LEAD-TIME-N      PIC X.                             
021400              88  PM-LEAD-TIME-IS-NULL           VALUE 'Y'.               
021500              88  PM-LEAD-TIME-NOT-NULL          VALUE 'N'.               
021600          10  PM-PROD-AVAILABLE        PIC S9(4)  COMP-3.                 
021700          10  PM-PROD-AVAILABLE-N      PIC X.                             
021800              88  PM-AVAILABLE-IS-NULL           VALUE 'Y'.               
021900              88  PM-AVAILABLE-NOT-NULL          VALUE 'N'.               
022000          10  PM-PROD-TYPE             PIC X(9).                          
022100          10  PM-PROD-NAME             PIC X(40).                         
022200          10  PM-PROD-EXPIRY-DATE      PIC 9(8).                          
022300          10  FILLER                REDEFINES PM-PROD-EXPIRY-DATE.        
022400              15  PM-PROD-EXPIRY-CCYY  PIC 9(4).                          
022500              15  PM-PROD-EXPIRY-MM    PIC 9(2).                          
022600              15  PM-PROD-EXPIRY-DD    PIC 9(2).                          
022700          10  PM-PROD-EXPIRY-DATE-N    PIC X.                             
022800          10  PM-PROD-SEASON-START     PIC 9(8).                          
022900          10  FILLER               REDEFINES PM-PROD-SEASON-START.        
023000              15  PM-SEASON-START-CCYY PIC 9(4).                          
023100              15  PM-SEASON-START-MM   PIC 9(2).                          
023200              15  PM-SEASON-START-DD   PIC 9(2).                          
023300          10  PM-PROD-SEASON-START-N   PIC X.                             
023400          10  PM-PROD-SEASON-END       PIC 9(8).                          
023500          10  FILLER                 REDEFINES PM-PROD-SEASON-END.        
023600              15  PM-SEASON-END-CCYY   PIC 9(4).                          
023700              15  PM-SEASON-END-MM     PIC 9(2).                          
023800              15  PM-SEASON-END-DD     PIC 9(2).                          
023900          10  PM-PROD-SEASON-END-N     PIC X.                             
024000          10  FILLER                   PIC X(10).                         
024100      05  FILLER                   PIC X(04).                             
024200      EJECT                                                               
024300******************************************************************        
024400**    PARAMETER AREA -- CALL TO PDAS03                           *        
024500******************************************************************        
024600                                                                          
024700  01  WS-NOTIFICATION-REC.                                                
024800      05  WS-NOTIF-TYPE            PIC X(10).                             
024900      05  WS-NOTIF-PROD-NAME       PIC X(40).                             
025000      05  WS-NOTIF-LEAD-TIME       PIC S9(4)  COMP-3.                     
025100      05  WS-NOTIF-EXPIRY-DATE     PIC 9(8).                              
025200      05  FILLER                   PIC X(15).                             
025300      EJECT                                                               
025400******************************************************************        
025500**    GENERAL ERROR PROCESSING WORK AREA                         *        
025600******************************************************************        
025700                                                                          
025800      COPY PDAERRWS.                                                      
025900      EJECT                                                               
026000******************************************************************        
026100**    P R O C E D U R E    D I V I S I O N                       *        
026200******************************************************************        
026300                                                                          
026400  PROCEDURE DIVISION.                                                     
026500                                                                          
026600******************************************************************        
026700**                                                               *        
026800**    PARAGRAPH:  P0000-MAINLINE                                 *        
026900**                                                               *        
027000**    FUNCTION :  PROGRAM ENTRY.  LOAD THE PRODUCT MASTER, FAN   *        
027100**                THE ONE ORDER ON ORDER-IN OUT TO PDAS03 LINE   *        
027200**                ITEM BY LINE ITEM, REWRITE THE PRODUCT MASTER, *        
027300**                CLOSE UP.  ONE RUN = ONE ORDER; THIS PROGRAM   *        
027400**                DOES NOT LOOP TO END OF FILE ON ORDER-IN.      *        
027500**                                                               *        
027600**    CALLED BY:  NONE                                           *        
027700**                                                               *        
027800******************************************************************        
027900                                                                          
028000  P0000-MAINLINE.                                                         
028100                                                                          
028200      PERFORM P1000-INITIALIZE THRU P1000-EXIT.                           
028300                                                                          
028400      PERFORM P3000-READ-ORDER-RECORD THRU P3000-EXIT.                    
028500                                                                          
028600      PERFORM P9000-TERMINATE THRU P9000-EXIT.                            
028700                                                                          
028800      GOBACK.                                                             
028900                                                                          
029000  P0000-EXIT.                                                             
029100      EXIT.                                                               
029200      EJECT                                                               
029300******************************************************************        
029400**                                                               *        
029500**    PARAGRAPH:  P1000-INITIALIZE                               *        
029600**                                                               *        
029700**    FUNCTION :  GET THE RUN DATE, OPEN THE ORDER AND           *        
029800**                NOTIFICATION FILES, LOAD THE PRODUCT MASTER    *        
029900**                TABLE.                                         *        
030000**                                                               *        
030100**    CALLED BY:  P0000-MAINLINE                                 *        
030200**                                                               *        
030300******************************************************************        
030400                                                                          
030500  P1000-INITIALIZE.                                                       
030600                                                                          
030700      ACCEPT WS-TODAY-DATE    FROM DATE YYYYMMDD.                         
030800                                                                          
030900      DISPLAY 'PDAB06 - ORDER SERVICE RUN DATE ' WS-TODAY-CCYY            
031000              '/' WS-TODAY-MM '/' WS-TODAY-DD.                            
031100                                                                          
031200      OPEN INPUT ORDER-IN.                                                
031300      OPEN OUTPUT NOTIFICATION-OUT.                                       
031400                                                                          
031500      PERFORM P2000-LOAD-PRODUCT-TABLE THRU P2000-EXIT.                   
031600                                                                          
031700  P1000-EXIT.                                                             
031800      EXIT.                                                               
031900      EJECT                                                               
032000******************************************************************        
032100**                                                               *        
032200**    PARAGRAPH:  P2000-LOAD-PRODUCT-TABLE                       *        
032300**                                                               *        
032400**    FUNCTION :  READ THE PRODUCT MASTER FILE IN FULL INTO THE  *        
032500**                IN-MEMORY TABLE.  THE FILE STAYS CLOSED FOR    *        
032600**                THE REST OF THE RUN UNTIL P8000 REOPENS IT     *        
032700**                FOR OUTPUT.                                    *        
032800**                                                               *        
032900**    CALLED BY:  P1000-INITIALIZE                               *        
033000**                                                               *        
033100******************************************************************        
033200                                                                          
033300  P2000-LOAD-PRODUCT-TABLE.                                               
033400                                                                          
033500      MOVE 0                  TO WS-PRODUCT-TAB-CNT.                      
033600      OPEN INPUT PRODUCT-MASTER.                                          
033700                                                                          
033800      PERFORM P2100-READ-PRODUCT-MASTER THRU P2100-EXIT                   
033900          UNTIL PRODMSTR-END OR PRODMSTR-ERR.                             
034000                                                                          
034100      CLOSE PRODUCT-MASTER.                                               
034200                                                                          
034300  P2000-EXIT.                                                             
034400      EXIT.                                                               
034500                                                                          
034600  P2100-READ-PRODUCT-MASTER.                                              
034700                                                                          
034800      READ PRODUCT-MASTER.                                                
034900                                                                          
035000      IF PRODMSTR-OK                                                      
035100          ADD 1               TO WS-PRODUCT-TAB-CNT                       
035200          SET WS-PROD-IDX     TO WS-PRODUCT-TAB-CNT                       
035300          PERFORM P2200-MOVE-MASTER-TO-TABLE THRU P2200-EXIT              
035400      END-IF.                                                             
035500                                                                          
035600  P2100-EXIT.                                                             
035700      EXIT.                                                               
035800                                                                          
035900  P2200-MOVE-MASTER-TO-TABLE.                                             
036000                                                                          
036100      MOVE PRODUCT-RECORD    TO WS-PRODUCT-TAB-ENTRY(WS-PROD-IDX).        
036200                                                                          
036300  P2200-EXIT.                                                             
036400      EXIT.                                                               
036500      EJECT                                                               
036600******************************************************************        
036700**                                                               *        
036800**    PARAGRAPH:  P3000-READ-ORDER-RECORD                        *        
036900**                                                               *        
037000**    FUNCTION :  READ THE ONE ORDER RECORD THIS RUN IS FOR AND  *        
037100**                FAN ITS LINE ITEMS OUT TO THE RULE ENGINE.     *        
037200**                A MISSING OR UNREADABLE ORDER RECORD IS FATAL  *        
037300**                -- THERE IS NOTHING ELSE FOR THIS RUN TO DO.   *        
037400**                                                               *        
037500**    CALLED BY:  P0000-MAINLINE                                 *        
037600**                                                               *        
037700******************************************************************        
037800                                                                          
037900  P3000-READ-ORDER-RECORD.                                                
038000                                                                          
038100      READ ORDER-IN.                                                      
038200                                                                          
038300      IF NOT ORDERIN-OK                                                   
038400          PERFORM P9900-ABEND-NO-ORDER THRU P9900-EXIT                    
038500          GO TO P3000-EXIT                                                
038600      END-IF.                                                             
038700                                                                          
038800      MOVE ORDER-ID           TO WS-ORDER-ID-SAVE.                        
038900                                                                          
039000      PERFORM P4000-PROCESS-ORDER-ITEMS THRU P4000-EXIT                   
039100          VARYING WS-SUB2 FROM 1 BY 1                                     
039200          UNTIL WS-SUB2 > ORDER-ITEM-CNT.                                 
039300                                                                          
039400  P3000-EXIT.                                                             
039500      EXIT.                                                               
039600      EJECT                                                               
039700******************************************************************        
039800**                                                               *        
039900**    PARAGRAPH:  P4000-PROCESS-ORDER-ITEMS                      *        
040000**                                                               *        
040100**    FUNCTION :  LOCATE THE PRODUCT MASTER TABLE ENTRY FOR ONE  *        
040200**                ORDER LINE ITEM AND CALL THE RULE ENGINE.      *        
040300**                                                               *        
040400**    CALLED BY:  P3000-READ-ORDER-RECORD                        *        
040500**                                                               *        
040600******************************************************************        
040700                                                                          
040800  P4000-PROCESS-ORDER-ITEMS.                                              
040900                                                                          
041000      PERFORM P4100-FIND-PRODUCT THRU P4100-EXIT.                         
041100                                                                          
041200      IF PRODUCT-FOUND                                                    
041300          PERFORM P4150-CALL-RULE-ENGINE THRU P4150-EXIT                  
041400      ELSE                                                                
041500          PERFORM P4200-PRODUCT-NOT-FOUND THRU P4200-EXIT                 
041600      END-IF.                                                             
041700                                                                          
041800  P4000-EXIT.                                                             
041900      EXIT.                                                               
042000                                                                          
042100  P4100-FIND-PRODUCT.                                                     
042200                                                                          
042300      MOVE 'N'                TO WS-PROD-FOUND-SW.                        
042400      SET WS-PROD-IDX         TO 1.                                       
042500                                                                          
042600      SEARCH WS-PRODUCT-TAB-ENTRY                                         
042700          AT END                                                          
042800              MOVE 'N'        TO WS-PROD-FOUND-SW                         
042900          WHEN PM-PROD-ID(WS-PROD-IDX) = OI-PROD-ID(WS-SUB2)              
043000              MOVE 'Y'        TO WS-PROD-FOUND-SW                         
043100      END-SEARCH.                                                         
043200                                                                          
043300  P4100-EXIT.                                                             
043400      EXIT.                                                               
043500                                                                          
043600  P4150-CALL-RULE-ENGINE.                                                 
043700                                                                          
043800      CALL 'PDAS03'        USING WS-PRODUCT-TAB-ENTRY(WS-PROD-IDX)        
043900                                    WS-TODAY-DATE                         
044000                                    WS-NOTIFICATION-REC                   
044100                                    WS-SAVE-SW                            
044200                                    WS-NOTIFY-SW.                         
044300                                                                          
044400      IF NOTIFICATION-RAISED                                              
044500          WRITE NOTIFICATION-EVENT FROM WS-NOTIFICATION-REC               
044600      END-IF.                                                             
044700                                                                          
044800  P4150-EXIT.                                                             
044900      EXIT.                                                               
045000                                                                          
045100  P4200-PRODUCT-NOT-FOUND.                                                
045200                                                                          
045300      MOVE 'PDAB06'           TO EMS-ABEND-PROGRAM.                       
045400      DISPLAY 'PDAB06 WARNING - PRODUCT ' OI-PROD-ID(WS-SUB2)             
045500              ' ON ORDER ' ORDER-ID ' NOT ON PRODUCT MASTER, ITEM'        
045600              ' SKIPPED.'.                                                
045700                                                                          
045800  P4200-EXIT.                                                             
045900      EXIT.                                                               
046000      EJECT                                                               
046100******************************************************************        
046200**                                                               *        
046300**    PARAGRAPH:  P9900-ABEND-NO-ORDER                           *        
046400**                                                               *        
046500**    FUNCTION :  ORDER-IN DID NOT YIELD A READABLE ORDER        *        
046600**                RECORD.  SINCE THIS RUN EXISTS TO SERVICE      *        
046700**                EXACTLY ONE ORDER, THAT IS A REJECTED-INPUT    *        
046800**                CONDITION, NOT A RECOVERABLE ONE.              *        
046900**                                                               *        
047000**    CALLED BY:  P3000-READ-ORDER-RECORD                        *        
047100**                                                               *        
047200******************************************************************        
047300                                                                          
047400  P9900-ABEND-NO-ORDER.                                                   
047500                                                                          
047600      MOVE 'PDAB06'           TO EMS-ABEND-PROGRAM.                       
047700      MOVE 'ORDER-IN DID NOT RETURN A READABLE ORDER RECORD'              
047800                              TO EMS-ABEND-MESSAGE.                       
047900      DISPLAY 'PDAB06 U100 - ' EMS-ABEND-MESSAGE.                         
048000      DISPLAY 'PDAB06 U100 - ORDER-IN FILE STATUS = '                     
048100              WS-ORDERIN-STATUS.                                          
048200                                                                          
048300      CALL 'ILBOABN0'         USING EMS-ABEND-CODE.                       
048400                                                                          
048500      STOP RUN.                                                           
048600                                                                          
048700  P9900-EXIT.                                                             
048800      EXIT.                                                               
048900      EJECT                                                               
049000******************************************************************        
049100**                                                               *        
049200**    PARAGRAPH:  P8000-REWRITE-PRODUCT-TABLE                    *        
049300**                                                               *        
049400**    FUNCTION :  WRITE THE IN-MEMORY PRODUCT MASTER TABLE BACK  *        
049500**                OUT IN FULL, PICKING UP EVERY QUANTITY AND     *        
049600**                LEAD-TIME CHANGE PDAS03 MADE DURING THE RUN.   *        
049700**                                                               *        
049800**    CALLED BY:  P9000-TERMINATE                                *        
049900**                                                               *        
050000******************************************************************        
050100                                                                          
050200  P8000-REWRITE-PRODUCT-TABLE.                                            
050300                                                                          
050400      OPEN OUTPUT PRODUCT-MASTER.                                         
050500                                                                          
050600      PERFORM P8100-WRITE-PRODUCT-ENTRY THRU P8100-EXIT                   
050700          VARYING WS-SUB1 FROM 1 BY 1                                     
050800          UNTIL WS-SUB1 > WS-PRODUCT-TAB-CNT.                             
050900                                                                          
051000      CLOSE PRODUCT-MASTER.                                               
051100                                                                          
051200  P8000-EXIT.                                                             
051300      EXIT.                                                               
051400                                                                          
051500  P8100-WRITE-PRODUCT-ENTRY.                                              
051600                                                                          
051700      MOVE WS-PRODUCT-TAB-ENTRY(WS-SUB1) TO PRODUCT-RECORD.               
051800      WRITE PRODUCT-RECORD.                                               
051900                                                                          
052000  P8100-EXIT.                                                             
052100      EXIT.                                                               
052200      EJECT                                                               
052300******************************************************************        
052400**                                                               *        
052500**    PARAGRAPH:  P9000-TERMINATE                                *        
052600**                                                               *        
052700**    FUNCTION :  REWRITE THE PRODUCT MASTER, CLOSE THE          *        
052800**                REMAINING FILES, AND ACKNOWLEDGE THE ORDER     *        
052900**                THIS RUN SERVICED AS THE BATCH RESULT.  NO     *        
053000**                RUN TOTALS ARE KEPT -- THIS DRIVER IS A PURE   *        
053100**                FAN-OUT OVER ONE ORDER'S LINE ITEMS, NOT A     *        
053200**                REPORTING PROGRAM.                             *        
053300**                                                               *        
053400**    CALLED BY:  P0000-MAINLINE                                 *        
053500**                                                               *        
053600******************************************************************        
053700                                                                          
053800  P9000-TERMINATE.                                                        
053900                                                                          
054000      PERFORM P8000-REWRITE-PRODUCT-TABLE THRU P8000-EXIT.                
054100                                                                          
054200      CLOSE ORDER-IN                                                      
054300            NOTIFICATION-OUT.                                             
054400                                                                          
054500      MOVE WS-ORDER-ID-SAVE   TO WS-ORDER-ID-EDIT.                        
054600      DISPLAY 'PDAB06 - ORDER ' WS-ORDER-ID-EDIT ' PROCESSED.'.           
054700                                                                          
054800  P9000-EXIT.                                                             
054900      EXIT.                                                               
055000      EJECT                                                               
