000100*****************************************************************         
000200**         ORDER RECORD                -- SEQUENTIAL FILE       *         
000300*****************************************************************         
000400**  ONE ROW PER CUSTOMER ORDER.  ORDER-ITEMS IS THE TABLE OF     *        
000500**  PRODUCT KEYS TO BE FANNED OUT TO PDAS03, ONE CALL PER ITEM.  *        
000600*****************************************************************         
000700  01  ORDER-RECORD.                                                       
000800      05  ORDER-ID                 PIC S9(9)      COMP-3.                 
000900      05  ORDER-ITEM-CNT           PIC 9(4)       COMP-3.                 
001000**        UP TO 25 LINE ITEMS PER ORDER ON THIS RELEASE.                  
001100      05  ORDER-ITEMS              OCCURS 25 TIMES.                       
001200          10  OI-PROD-ID           PIC S9(9)      COMP-3.                 
001300          10  FILLER               PIC X(05).                             
001400      05  FILLER                   PIC X(20).                             
