000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  PDAS04.                                                    
000300  AUTHOR.  R T OKAFOR.                                                    
000400  INSTALLATION.  COMPUWARE CORPORATION.                                   
000500  DATE-WRITTEN.  04/02/91.                                                
000600  DATE-COMPILED.                                                          
000700  SECURITY. THIS PROGRAM IS THE PROPERTY OF COMPUWARE CORPORATION.        
000800**            ITS CONTENTS ARE NOT TO BE DISCLOSED TO PARTIES             
000900**            OUTSIDE OF THE PRODUCT DEMONSTRATION APPLICATION            
001000**            PROJECT WITHOUT WRITTEN AUTHORIZATION.                      
001100**                                                                        
001200******************************************************************        
001300**                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *        
001400**                       COMPUWARE CORPORATION                   *        
001500**                                                               *        
001600** PROGRAM :   PDAS04                                            *        
001700**                                                               *        
001800** FUNCTION:   PROGRAM PDAS04 IS A CALLED SUBROUTINE THAT WILL   *        
001900**             ACCEPT A BASE DATE (CCYYMMDD) AND A SIGNED DAYS   *        
002000**             COUNT FROM THE CALLING PROGRAM AND WILL RETURN    *        
002100**             THE RESULTING CALENDAR DATE (CCYYMMDD), ADJUSTING *        
002200**             FOR MONTH AND YEAR ROLLOVER AND FOR LEAP YEARS.   *        
002300**             USED BY PDAS03 TO DECIDE WHETHER A SEASONAL       *        
002400**             PRODUCT'S REPLENISHMENT WILL ARRIVE BEFORE THE    *        
002500**             SEASON CLOSES.                                    *        
002600**                                                               *        
002700** FILES   :   NONE                                              *        
002800**                                                               *        
002900** TRANSACTIONS GENERATED:                                       *        
003000**             NONE                                              *        
003100**                                                               *        
003200** PFKEYS  :   NONE                                              *        
003300**                                                               *        
003400******************************************************************        
003500**             PROGRAM CHANGE LOG                                *        
003600**             -------------------                               *        
003700**                                                               *        
003800**  DATE       UPDATED BY            CHANGE DESCRIPTION          *        
003900**  --------   --------------------  --------------------------  *        
004000**  04/02/91   R T OKAFOR            NEW PROGRAM.  EXTRACTED THE *        
004100**                                   JULIAN DATE ARITHMETIC FROM *        
004200**                                  PDAS02 AND ADDED THE FORWARD *        
004300**                                   DAY-ADD / ROLLOVER LOGIC    *        
004400**                                   NEEDED TO PROJECT A PRODUCT *        
004500**                                   REPLENISHMENT ARRIVAL DATE. *        
004600**                                                               *        
004700**  11/18/93   R T OKAFOR            ADD-DAYS CAN NOW SPAN MORE  *        
004800**                                   THAN ONE YEAR BOUNDARY; WAS *        
004900**                                   ONLY TESTED FOR A SINGLE    *        
005000**                                   ROLLOVER.  SEE P0100.       *        
005100**                                                               *        
005200**  09/14/98   P BARON               YEAR-2000 REMEDIATION.  ALL *        
005300**                                   4-DIGIT CCYY FIELDS WERE    *        
005400**                                   ALREADY IN USE IN THIS      *        
005500**                                   PROGRAM; NO WINDOWING LOGIC *        
005600**                                   WAS REQUIRED.  REVIEWED THE *        
005700**                                   LEAP-YEAR TEST AGAINST THE  *        
005800**                                  YEAR 2000 (DIVISIBLE BY 400) *        
005900**                                   AND CONFIRMED CORRECT.      *        
006000**                                                               *        
006100**  03/07/02   P BARON               ADDED LS-DATE-STATUS TO THE *        
006200**                                   CALLING SEQUENCE SO PDAS03  *        
006300**                                   CAN DETECT A ROLLOVER OF    *        
006400**                                   MORE THAN 99 YEARS (WOULD   *        
006500**                                   OVERFLOW WS-TARGET-YEAR).   *        
006600**                                                               *        
006700**  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *        
006800**                                                               *        
006900******************************************************************        
007000                                                                          
007100  ENVIRONMENT DIVISION.                                                   
007200  CONFIGURATION SECTION.                                                  
007300  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                     
007400  DATA DIVISION.                                                          
007500      EJECT                                                               
007600  WORKING-STORAGE SECTION.                                                
007700                                                                          
007800******************************************************************        
007900**    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *        
008000******************************************************************        
008100                                                                          
008200  77  FILLER               PIC X(12)  VALUE 'PDAS04  WS:'.                
008300  77  WS-SUB1               PIC S9(4) COMP VALUE +0.                      
008400  77  WS-YEARS              PIC 9(4)  COMP VALUE 0.                       
008500  77  WS-REMAIN             PIC 9(4)  COMP VALUE 0.                       
008600  77  WS-YEAR-LENGTH        PIC S9(4) COMP VALUE +0.                      
008700  77  WS-TARGET-DOY         PIC S9(4) COMP VALUE +0.                      
008800  77  WS-TARGET-YEAR        PIC 9(4)            VALUE 0.                  
008900  77  WS-RESULT-MM          PIC S9(4) COMP VALUE +0.                      
009000  77  WS-RESULT-DD          PIC S9(4) COMP VALUE +0.                      
009100                                                                          
009200******************************************************************        
009300**    SWITCHES                                                   *        
009400******************************************************************        
009500                                                                          
009600  01  WS-SWITCHES.                                                        
009700      05  WS-ROLLOVER-SW          PIC X     VALUE 'N'.                    
009800          88  YEAR-ROLLOVER-DONE            VALUE 'Y'.                    
009900          88  YEAR-ROLLOVER-NOT-DONE        VALUE 'N'.                    
010000      EJECT                                                               
010100******************************************************************        
010200**    WORK COPY OF THE BASE DATE PASSED BY THE CALLING PROGRAM   *        
010300******************************************************************        
010400                                                                          
010500  01  WS-BASE-DATE-WORK        PIC 9(8)  VALUE ZEROES.                    
010600  01  FILLER                   REDEFINES WS-BASE-DATE-WORK.               
010700      05  WS-BASE-CCYY         PIC 9(4).                                  
010800      05  WS-BASE-MM           PIC 9(2).                                  
010900      05  WS-BASE-DD           PIC 9(2).                                  
011000                                                                          
011100  01  WS-COMPUTED-DATE-WORK     PIC 9(8)  VALUE ZEROES.                   
011200  01  FILLER                    REDEFINES WS-COMPUTED-DATE-WORK.          
011300      05  WS-COMP-CCYY          PIC 9(4).                                 
011400      05  WS-COMP-MM            PIC 9(2).                                 
011500      05  WS-COMP-DD            PIC 9(2).                                 
011600                                                                          
011700******************************************************************        
011800**    JULIAN DATE WORK AREA -- SAME TECHNIQUE AS PDAS02          *        
011900******************************************************************        
012000                                                                          
012100  01  WS-JULIAN-DATE          PIC 9(7)  VALUE ZEROES.                     
012200  01  FILLER                  REDEFINES WS-JULIAN-DATE.                   
012300      05  WS-JD-YEAR          PIC 9(4).                                   
012400      05  FILLER              REDEFINES WS-JD-YEAR.                       
012500          10  FILLER          PIC XX.                                     
012600          10  WS-JD-YR        PIC XX.                                     
012700      05  WS-JD-DAY           PIC 9(3).                                   
012800                                                                          
012900  01  WS-YEAR-TABLE.                                                      
013000      05  FILLER              PIC 9(3)  VALUE 0.                          
013100      05  FILLER              PIC 9(3)  VALUE 31.                         
013200      05  FILLER              PIC 9(3)  VALUE 59.                         
013300      05  FILLER              PIC 9(3)  VALUE 90.                         
013400      05  FILLER              PIC 9(3)  VALUE 120.                        
013500      05  FILLER              PIC 9(3)  VALUE 151.                        
013600      05  FILLER              PIC 9(3)  VALUE 181.                        
013700      05  FILLER              PIC 9(3)  VALUE 212.                        
013800      05  FILLER              PIC 9(3)  VALUE 243.                        
013900      05  FILLER              PIC 9(3)  VALUE 273.                        
014000      05  FILLER              PIC 9(3)  VALUE 304.                        
014100      05  FILLER              PIC 9(3)  VALUE 334.                        
014200  01  FILLER                  REDEFINES WS-YEAR-TABLE.                    
014300      05  WS-DAYS             OCCURS 12 TIMES                             
014400                              PIC 9(3).                                   
014500  01  WS-LEAP-YEAR-TABLE.                                                 
014600      05  FILLER              PIC 9(3)  VALUE 0.                          
014700      05  FILLER              PIC 9(3)  VALUE 31.                         
014800      05  FILLER              PIC 9(3)  VALUE 60.                         
014900      05  FILLER              PIC 9(3)  VALUE 91.                         
015000      05  FILLER              PIC 9(3)  VALUE 121.                        
015100      05  FILLER              PIC 9(3)  VALUE 152.                        
015200      05  FILLER              PIC 9(3)  VALUE 182.                        
015300      05  FILLER              PIC 9(3)  VALUE 213.                        
015400      05  FILLER              PIC 9(3)  VALUE 244.                        
015500      05  FILLER              PIC 9(3)  VALUE 274.                        
015600      05  FILLER              PIC 9(3)  VALUE 305.                        
015700      05  FILLER              PIC 9(3)  VALUE 335.                        
015800  01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.               
015900      05  WS-LEAP-DAYS        OCCURS 12 TIMES                             
016000                              PIC 9(3).                                   
016100      EJECT                                                               
016200******************************************************************        
016300**    L I N K A G E     S E C T I O N                            *        
016400******************************************************************        
016500                                                                          
016600  LINKAGE SECTION.                                                        
016700                                                                          
016800  01  LS-BASE-DATE             PIC 9(8).                                  
016900  01  LS-ADD-DAYS               PIC S9(4)  COMP-3.                        
017000  01  LS-COMPUTED-DATE          PIC 9(8).                                 
017100  01  LS-DATE-STATUS            PIC X(04).                                
017200      88  DATE-CALC-OK                     VALUE '0000'.                  
017300      88  DATE-CALC-OVERFLOW               VALUE '0004'.                  
017400                                                                          
017500******************************************************************        
017600**    P R O C E D U R E    D I V I S I O N                       *        
017700******************************************************************        
017800                                                                          
017900  PROCEDURE DIVISION USING LS-BASE-DATE                                   
018000                            LS-ADD-DAYS                                   
018100                            LS-COMPUTED-DATE                              
018200                            LS-DATE-STATUS.                               
018300                                                                          
018400  P0000-MAINLINE.                                                         
018500                                                                          
018600      MOVE '0000'             TO LS-DATE-STATUS.                          
018700      MOVE LS-BASE-DATE       TO WS-BASE-DATE-WORK.                       
018800      MOVE 'N'                TO WS-ROLLOVER-SW.                          
018900                                                                          
019000      PERFORM P0050-GET-DAY-OF-YEAR THRU P0050-EXIT.                      
019100                                                                          
019200      ADD LS-ADD-DAYS TO WS-JD-DAY GIVING WS-TARGET-DOY.                  
019300      MOVE WS-BASE-CCYY       TO WS-TARGET-YEAR.                          
019400                                                                          
019500      PERFORM P0100-NORMALIZE-YEAR THRU P0100-EXIT                        
019600          UNTIL WS-TARGET-DOY NOT > WS-YEAR-LENGTH.                       
019700                                                                          
019800      IF WS-TARGET-YEAR > 9999                                            
019900          MOVE '0004'         TO LS-DATE-STATUS                           
020000      ELSE                                                                
020100          PERFORM P0200-DOY-TO-MONTH-DAY THRU P0200-EXIT                  
020200          MOVE WS-COMPUTED-DATE-WORK TO LS-COMPUTED-DATE                  
020300      END-IF.                                                             
020400                                                                          
020500      GOBACK.                                                             
020600                                                                          
020700  P0000-EXIT.                                                             
020800      EXIT.                                                               
020900      EJECT                                                               
021000******************************************************************        
021100**    DERIVE THE DAY-OF-YEAR (1-366) FOR THE BASE DATE           *        
021200******************************************************************        
021300                                                                          
021400  P0050-GET-DAY-OF-YEAR.                                                  
021500                                                                          
021600      MOVE WS-BASE-CCYY       TO WS-JD-YEAR.                              
021700      PERFORM P0060-LEAP-TEST THRU P0060-EXIT.                            
021800                                                                          
021900      IF WS-REMAIN = 0                                                    
022000          MOVE WS-LEAP-DAYS(WS-BASE-MM) TO WS-JD-DAY                      
022100      ELSE                                                                
022200          MOVE WS-DAYS(WS-BASE-MM)      TO WS-JD-DAY                      
022300      END-IF.                                                             
022400                                                                          
022500      ADD WS-BASE-DD TO WS-JD-DAY.                                        
022600      PERFORM P0070-YEAR-LENGTH THRU P0070-EXIT.                          
022700                                                                          
022800  P0050-EXIT.                                                             
022900      EXIT.                                                               
023000                                                                          
023100******************************************************************        
023200**    LEAP YEAR TEST -- DIVIDE BY 400 ON CENTURY YEARS, ELSE 4   *        
023300******************************************************************        
023400                                                                          
023500  P0060-LEAP-TEST.                                                        
023600                                                                          
023700      IF WS-JD-YR = '00'                                                  
023800          DIVIDE WS-JD-YEAR BY 400 GIVING WS-YEARS                        
023900                                   REMAINDER WS-REMAIN                    
024000      ELSE                                                                
024100          DIVIDE WS-JD-YEAR BY 4 GIVING WS-YEARS                          
024200                                 REMAINDER WS-REMAIN                      
024300      END-IF.                                                             
024400                                                                          
024500  P0060-EXIT.                                                             
024600      EXIT.                                                               
024700                                                                          
024800  P0070-YEAR-LENGTH.                                                      
024900                                                                          
025000      IF WS-REMAIN = 0                                                    
025100          MOVE 366            TO WS-YEAR-LENGTH                           
025200      ELSE                                                                
025300          MOVE 365            TO WS-YEAR-LENGTH                           
025400      END-IF.                                                             
025500                                                                          
025600  P0070-EXIT.                                                             
025700      EXIT.                                                               
025800      EJECT                                                               
025900******************************************************************        
026000**    IF THE TARGET DAY-OF-YEAR RUNS PAST THE END OF THE BASE    *        
026100**    YEAR, ROLL FORWARD ONE YEAR AT A TIME (HANDLES A LEAD TIME *        
026200**    THAT SPANS MORE THAN ONE YEAR BOUNDARY).                   *        
026300******************************************************************        
026400                                                                          
026500  P0100-NORMALIZE-YEAR.                                                   
026600                                                                          
026700      SUBTRACT WS-YEAR-LENGTH FROM WS-TARGET-DOY.                         
026800      ADD 1 TO WS-TARGET-YEAR.                                            
026900      MOVE 'Y'                TO WS-ROLLOVER-SW.                          
027000      MOVE WS-TARGET-YEAR     TO WS-JD-YEAR.                              
027100      PERFORM P0060-LEAP-TEST THRU P0060-EXIT.                            
027200      PERFORM P0070-YEAR-LENGTH THRU P0070-EXIT.                          
027300                                                                          
027400  P0100-EXIT.                                                             
027500      EXIT.                                                               
027600      EJECT                                                               
027700******************************************************************        
027800**    CONVERT THE (NOW NORMALIZED) TARGET DAY-OF-YEAR BACK TO    *        
027900**    A CCYYMMDD CALENDAR DATE.  SEARCH THE CUMULATIVE-DAYS      *        
028000**    TABLE BACKWARD FROM DECEMBER FOR THE LAST MONTH WHOSE      *        
028100**    CUMULATIVE TOTAL IS LESS THAN THE TARGET DAY-OF-YEAR.      *        
028200******************************************************************        
028300                                                                          
028400  P0200-DOY-TO-MONTH-DAY.                                                 
028500                                                                          
028600      MOVE WS-TARGET-YEAR     TO WS-JD-YEAR.                              
028700      PERFORM P0060-LEAP-TEST THRU P0060-EXIT.                            
028800      MOVE 12                 TO WS-SUB1.                                 
028900                                                                          
029000      PERFORM P0210-FIND-MONTH THRU P0210-EXIT                            
029100          UNTIL WS-SUB1 < 1.                                              
029200                                                                          
029300      MOVE WS-TARGET-YEAR     TO WS-COMP-CCYY.                            
029400      MOVE WS-RESULT-MM       TO WS-COMP-MM.                              
029500      MOVE WS-RESULT-DD       TO WS-COMP-DD.                              
029600                                                                          
029700  P0200-EXIT.                                                             
029800      EXIT.                                                               
029900                                                                          
030000  P0210-FIND-MONTH.                                                       
030100                                                                          
030200      IF WS-REMAIN = 0                                                    
030300          IF WS-LEAP-DAYS(WS-SUB1) < WS-TARGET-DOY                        
030400              MOVE WS-SUB1 TO WS-RESULT-MM                                
030500              COMPUTE WS-RESULT-DD = WS-TARGET-DOY -                      
030600                                     WS-LEAP-DAYS(WS-SUB1)                
030700              MOVE 0 TO WS-SUB1                                           
030800          ELSE                                                            
030900              SUBTRACT 1 FROM WS-SUB1                                     
031000          END-IF                                                          
031100      ELSE                                                                
031200          IF WS-DAYS(WS-SUB1) < WS-TARGET-DOY                             
031300              MOVE WS-SUB1 TO WS-RESULT-MM                                
031400              COMPUTE WS-RESULT-DD = WS-TARGET-DOY -                      
031500                                     WS-DAYS(WS-SUB1)                     
031600              MOVE 0 TO WS-SUB1                                           
031700          ELSE                                                            
031800              SUBTRACT 1 FROM WS-SUB1                                     
031900          END-IF                                                          
032000      END-IF.                                                             
032100                                                                          
032200  P0210-EXIT.                                                             
032300      EXIT.                                                               
032400      EJECT                                                               
