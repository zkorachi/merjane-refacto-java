000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  PDAS03.                                                    
000300  AUTHOR.  J SPENCE.                                                      
000400  INSTALLATION.  COMPUWARE CORPORATION.                                   
000500  DATE-WRITTEN.  06/12/88.                                                
000600  DATE-COMPILED.                                                          
000700  SECURITY. THIS PROGRAM IS THE PROPERTY OF COMPUWARE CORPORATION.        
000800**            ITS CONTENTS ARE NOT TO BE DISCLOSED TO PARTIES             
000900**            OUTSIDE OF THE PRODUCT DEMONSTRATION APPLICATION            
001000**            PROJECT WITHOUT WRITTEN AUTHORIZATION.                      
001100**                                                                        
001200******************************************************************        
001300**                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *        
001400**                       COMPUWARE CORPORATION                   *        
001500**                                                               *        
001600** PROGRAM :   PDAS03                                            *        
001700** TRANS   :   N/A                                               *        
001800** MAPSET  :   N/A                                               *        
001900**                                                               *        
002000** FUNCTION:   PROGRAM PDAS03 IS PART OF THE PRODUCT             *        
002100**             DEMONSTRATION APPLICATION. IT IS CALLED ONCE PER  *        
002200**             ORDER LINE ITEM BY THE ORDER-SERVICE DRIVER       *        
002300**             (PDAB06) AND DECIDES WHETHER THE ITEM CAN BE      *        
002400**             FILLED FROM STOCK.  DEPENDING ON PROD-TYPE IT     *        
002500**             APPLIES THE NORMAL, SEASONAL OR EXPIRABLE STOCK   *        
002600**             RULE, UPDATES PROD-AVAILABLE AND/OR               *        
002700**             PROD-LEAD-TIME, AND RETURNS A NOTIFICATION EVENT  *        
002800**             WHEN ONE IS WARRANTED.  ANY OTHER PROD-TYPE       *        
002900**             VALUE IS A REJECTED INPUT RECORD AND ABENDS THE   *        
003000**             RUN -- SEE P9900.                                 *        
003100**                                                               *        
003200** FILES   :   NONE (ALL DATA PASSED ON THE CALLING SEQUENCE)    *        
003300**                                                               *        
003400** TRANSACTIONS GENERATED: N/A                                   *        
003500**                                                               *        
003600** PFKEYS  :   N/A                                               *        
003700**                                                               *        
003800******************************************************************        
003900**             PROGRAM CHANGE LOG                                *        
004000**             -------------------                               *        
004100**                                                               *        
004200**  DATE       UPDATED BY            CHANGE DESCRIPTION          *        
004300**  --------   --------------------  --------------------------  *        
004400**  06/12/88   J SPENCE              NEW PROGRAM.  REPLACES THE  *        
004500**                                   PENDING-ORDER TOTAL-COST    *        
004600**                                   SUBROUTINE OF THE SAME      *        
004700**                                   CALLING CONVENTION; DOES    *        
004800**                                   PRODUCT AVAILABILITY, NOT   *        
004900**                                   PENDING ORDER COSTING.      *        
005000**                                                               *        
005100**  02/20/90   J SPENCE              ADDED THE SEASONAL PRODUCT  *        
005200**                                   RULE AND THE CALL TO PDAS04 *        
005300**                                   TO PROJECT THE REPLENISH    *        
005400**                                   ARRIVAL DATE.               *        
005500**                                                               *        
005600**  08/03/94   R T OKAFOR            ADDED THE EXPIRABLE PRODUCT *        
005700**                                   RULE AND THE ABEND PATH FOR *        
005800**                                   AN UNRECOGNIZED PROD-TYPE.  *        
005900**                                                               *        
006000**  09/14/98   P BARON               YEAR-2000 REMEDIATION.  ALL *        
006100**                                   DATE FIELDS ON THIS PROGRAM *        
006200**                                   ARE ALREADY CCYYMMDD; NO    *        
006300**                                   CHANGE REQUIRED.  ADDED THE *        
006400**                                   Y2K REVIEW SIGN-OFF BELOW.  *        
006500**                                                               *        
006600**  05/11/03   P BARON               CORRECTED THE SEASON-NOT-   *        
006700**                                   STARTED BRANCH -- WAS       *        
006800**                                   INCORRECTLY ZEROING         *        
006900**                                   PROD-AVAILABLE.  REQUEST    *        
007000**                                   PDA-4471.                   *        
007100**                                                               *        
007200**  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *        
007300**                                                               *        
007400******************************************************************        
007500                                                                          
007600  ENVIRONMENT DIVISION.                                                   
007700  CONFIGURATION SECTION.                                                  
007800  SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                     
007900  DATA DIVISION.                                                          
008000      EJECT                                                               
008100  WORKING-STORAGE SECTION.                                                
008200                                                                          
008300******************************************************************        
008400**    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *        
008500******************************************************************        
008600                                                                          
008700  77  FILLER               PIC X(12)  VALUE 'PDAS03  WS:'.                
008800  77  WS-LEAD-DAYS           PIC S9(4) COMP-3 VALUE 0.                    
008900                                                                          
009000******************************************************************        
009100**    SWITCHES                                                   *        
009200******************************************************************        
009300                                                                          
009400  01  WS-SWITCHES.                                                        
009500      05  WS-DATES-PRESENT-SW     PIC X     VALUE 'N'.                    
009600          88  SEASON-DATES-PRESENT          VALUE 'Y'.                    
009700          88  SEASON-DATES-NOT-PRESENT      VALUE 'N'.                    
009800      05  WS-IN-SEASON-SW          PIC X     VALUE 'N'.                   
009900          88  PRODUCT-IN-SEASON             VALUE 'Y'.                    
010000          88  PRODUCT-NOT-IN-SEASON         VALUE 'N'.                    
010100      05  WS-NOT-EXPIRED-SW        PIC X     VALUE 'N'.                   
010200          88  PRODUCT-NOT-EXPIRED           VALUE 'Y'.                    
010300          88  PRODUCT-IS-EXPIRED            VALUE 'N'.                    
010400      EJECT                                                               
010500******************************************************************        
010600**    DATE ARITHMETIC PARAMETER AREA -- CALL TO PDAS04           *        
010700******************************************************************        
010800                                                                          
010900  01  WS-PDAS04-PARMS.                                                    
011000      05  WS04-BASE-DATE         PIC 9(8).                                
011100      05  FILLER                 REDEFINES WS04-BASE-DATE.                
011200          10  WS04-BASE-CCYY     PIC 9(4).                                
011300          10  WS04-BASE-MM       PIC 9(2).                                
011400          10  WS04-BASE-DD       PIC 9(2).                                
011500      05  WS04-ADD-DAYS          PIC S9(4)  COMP-3.                       
011600      05  WS04-COMPUTED-DATE     PIC 9(8).                                
011700      05  FILLER                 REDEFINES WS04-COMPUTED-DATE.            
011800          10  WS04-COMP-CCYY     PIC 9(4).                                
011900          10  WS04-COMP-MM       PIC 9(2).                                
012000          10  WS04-COMP-DD       PIC 9(2).                                
012100      05  WS04-DATE-STATUS       PIC X(04).                               
012200      EJECT                                                               
012300******************************************************************        
012400**    TODAY'S DATE BROKEN OUT -- USED ON THE ABEND DISPLAY LINE  *        
012500******************************************************************        
012600                                                                          
012700  01  WS-TODAY-DATE-WORK           PIC 9(8)  VALUE ZEROES.                
012800  01  FILLER                       REDEFINES WS-TODAY-DATE-WORK.          
012900      05  WS-TODAY-CCYY            PIC 9(4).                              
013000      05  WS-TODAY-MM              PIC 9(2).                              
013100      05  WS-TODAY-DD              PIC 9(2).                              
013200      EJECT                                                               
013300******************************************************************        
013400**    GENERAL ERROR PROCESSING WORK AREA                         *        
013500******************************************************************        
013600                                                                          
013700      COPY PDAERRWS.                                                      
013800      EJECT                                                               
013900******************************************************************        
014000**    L I N K A G E     S E C T I O N                            *        
014100******************************************************************        
014200                                                                          
014300  LINKAGE SECTION.                                                        
014400                                                                          
014500      COPY VPRODUCT.                                                      
014600                                                                          
014700  01  LS-TODAY-DATE              PIC 9(8).                                
014800                                                                          
014900      COPY VNOTIFY.                                                       
015000                                                                          
015100  01  LS-SAVE-SW                 PIC X.                                   
015200      88  SAVE-PRODUCT-ROW                 VALUE 'Y'.                     
015300      88  DO-NOT-SAVE-PRODUCT-ROW          VALUE 'N'.                     
015400                                                                          
015500  01  LS-NOTIFY-SW                PIC X.                                  
015600      88  NOTIFICATION-RAISED              VALUE 'Y'.                     
015700      88  NOTIFICATION-NOT-RAISED          VALUE 'N'.                     
015800                                                                          
015900******************************************************************        
016000**    P R O C E D U R E    D I V I S I O N                       *        
016100******************************************************************        
016200                                                                          
016300  PROCEDURE DIVISION USING PRODUCT-RECORD                                 
016400                            LS-TODAY-DATE                                 
016500                            NOTIFICATION-EVENT                            
016600                            LS-SAVE-SW                                    
016700                            LS-NOTIFY-SW.                                 
016800                                                                          
016900  P1000-MAINLINE.                                                         
017000                                                                          
017100      MOVE 'N'                TO LS-SAVE-SW.                              
017200      MOVE 'N'                TO LS-NOTIFY-SW.                            
017300      MOVE LS-TODAY-DATE      TO WS-TODAY-DATE-WORK.                      
017400                                                                          
017500      IF PROD-TYPE-NORMAL                                                 
017600          PERFORM P2000-EDIT-NORMAL-PRODUCT THRU P2000-EXIT               
017700      ELSE                                                                
017800          IF PROD-TYPE-SEASONAL                                           
017900              PERFORM P3000-EDIT-SEASONAL-PRODUCT THRU P3000-EXIT         
018000          ELSE                                                            
018100              IF PROD-TYPE-EXPIRABLE                                      
018200              PERFORM P4000-EDIT-EXPIRABLE-PRODUCT THRU P4000-EXIT        
018300              ELSE                                                        
018400                  PERFORM P9900-ABEND-UNKNOWN-TYPE THRU P9900-EXIT        
018500              END-IF                                                      
018600          END-IF                                                          
018700      END-IF.                                                             
018800                                                                          
018900      GOBACK.                                                             
019000                                                                          
019100  P1000-EXIT.                                                             
019200      EXIT.                                                               
019300      EJECT                                                               
019400******************************************************************        
019500**    NORMAL PRODUCT -- SELL FROM STOCK IF AVAILABLE, ELSE       *        
019600**    DELAY-NOTIFY WHEN A LEAD TIME IS ON FILE                   *        
019700******************************************************************        
019800                                                                          
019900  P2000-EDIT-NORMAL-PRODUCT.                                              
020000                                                                          
020100      IF PROD-AVAILABLE-NOT-NULL AND PROD-AVAILABLE > 0                   
020200          SUBTRACT 1 FROM PROD-AVAILABLE                                  
020300          MOVE 'Y'            TO LS-SAVE-SW                               
020400      ELSE                                                                
020500          PERFORM P2100-DELAY-IF-LEAD-TIME THRU P2100-EXIT                
020600      END-IF.                                                             
020700                                                                          
020800  P2000-EXIT.                                                             
020900      EXIT.                                                               
021000                                                                          
021100  P2100-DELAY-IF-LEAD-TIME.                                               
021200                                                                          
021300      IF PROD-LEAD-TIME-NOT-NULL AND PROD-LEAD-TIME > 0                   
021400          MOVE 'DELAY     '   TO NOTIF-TYPE                               
021500          MOVE PROD-NAME      TO NOTIF-PROD-NAME                          
021600          MOVE PROD-LEAD-TIME TO NOTIF-LEAD-TIME                          
021700          MOVE 'Y'            TO LS-NOTIFY-SW                             
021800          MOVE 'Y'            TO LS-SAVE-SW                               
021900      END-IF.                                                             
022000                                                                          
022100  P2100-EXIT.                                                             
022200      EXIT.                                                               
022300      EJECT                                                               
022400******************************************************************        
022500**    SEASONAL PRODUCT -- IN SEASON MEANS TODAY IS STRICTLY      *        
022600**    BETWEEN SEASON-START AND SEASON-END (BOTH EXCLUSIVE)       *        
022700******************************************************************        
022800                                                                          
022900  P3000-EDIT-SEASONAL-PRODUCT.                                            
023000                                                                          
023100      MOVE 'N'                TO WS-DATES-PRESENT-SW.                     
023200      IF PROD-SEASON-START-NOT-NULL AND PROD-SEASON-END-NOT-NULL          
023300          MOVE 'Y'            TO WS-DATES-PRESENT-SW                      
023400      END-IF.                                                             
023500                                                                          
023600      MOVE 'N'                TO WS-IN-SEASON-SW.                         
023700      IF SEASON-DATES-PRESENT                                             
023800          IF LS-TODAY-DATE > PROD-SEASON-START                            
023900             AND LS-TODAY-DATE < PROD-SEASON-END                          
024000              MOVE 'Y'        TO WS-IN-SEASON-SW                          
024100          END-IF                                                          
024200      END-IF.                                                             
024300                                                                          
024400      IF PRODUCT-IN-SEASON                                                
024500         AND PROD-AVAILABLE-NOT-NULL AND PROD-AVAILABLE > 0               
024600          SUBTRACT 1 FROM PROD-AVAILABLE                                  
024700          MOVE 'Y'            TO LS-SAVE-SW                               
024800      ELSE                                                                
024900          IF SEASON-DATES-NOT-PRESENT                                     
025000              PERFORM P3100-SEASON-DATES-MISSING THRU P3100-EXIT          
025100          ELSE                                                            
025200              PERFORM P3200-CHECK-REPLENISH-FITS THRU P3200-EXIT          
025300          END-IF                                                          
025400      END-IF.                                                             
025500                                                                          
025600  P3000-EXIT.                                                             
025700      EXIT.                                                               
025800      EJECT                                                               
025900******************************************************************        
026000**    SEASON-START OR SEASON-END MISSING -- FALL BACK TO THE     *        
026100**    NORMAL-PRODUCT DELAY BEHAVIOR                              *        
026200******************************************************************        
026300                                                                          
026400  P3100-SEASON-DATES-MISSING.                                             
026500                                                                          
026600      PERFORM P2100-DELAY-IF-LEAD-TIME THRU P2100-EXIT.                   
026700                                                                          
026800  P3100-EXIT.                                                             
026900      EXIT.                                                               
027000      EJECT                                                               
027100******************************************************************        
027200**    SEASON DATES ARE PRESENT BUT THE ITEM IS NOT SELLING       *        
027300**    FROM STOCK THIS CALL -- PROJECT THE REPLENISHMENT ARRIVAL  *        
027400**    DATE (TODAY + LEAD TIME) AND DECIDE WHICH OF THE THREE     *        
027500**    SEASONAL SUB-RULES APPLIES.                                *        
027600******************************************************************        
027700                                                                          
027800  P3200-CHECK-REPLENISH-FITS.                                             
027900                                                                          
028000      MOVE 0                  TO WS-LEAD-DAYS.                            
028100      IF PROD-LEAD-TIME-NOT-NULL                                          
028200          MOVE PROD-LEAD-TIME TO WS-LEAD-DAYS                             
028300      END-IF.                                                             
028400                                                                          
028500      MOVE LS-TODAY-DATE      TO WS04-BASE-DATE.                          
028600      MOVE WS-LEAD-DAYS       TO WS04-ADD-DAYS.                           
028700      CALL 'PDAS04'           USING WS04-BASE-DATE                        
028800                                    WS04-ADD-DAYS                         
028900                                    WS04-COMPUTED-DATE                    
029000                                    WS04-DATE-STATUS.                     
029100                                                                          
029200      IF WS04-COMPUTED-DATE > PROD-SEASON-END                             
029300          PERFORM P3250-REPLENISH-AFTER-SEASON THRU P3250-EXIT            
029400      ELSE                                                                
029500          IF PROD-SEASON-START > LS-TODAY-DATE                            
029600              PERFORM P3300-SEASON-NOT-STARTED THRU P3300-EXIT            
029700          ELSE                                                            
029800              PERFORM P3400-SEASON-OPEN-DELAY THRU P3400-EXIT             
029900          END-IF                                                          
030000      END-IF.                                                             
030100                                                                          
030200  P3200-EXIT.                                                             
030300      EXIT.                                                               
030400                                                                          
030500******************************************************************        
030600**    REPLENISHMENT WOULD ARRIVE AFTER THE SEASON CLOSES --      *        
030700**    PERMANENTLY UNAVAILABLE THIS SEASON                        *        
030800******************************************************************        
030900                                                                          
031000  P3250-REPLENISH-AFTER-SEASON.                                           
031100                                                                          
031200      MOVE 'OUTOFSTOCK'       TO NOTIF-TYPE.                              
031300      MOVE PROD-NAME          TO NOTIF-PROD-NAME.                         
031400      MOVE 0                  TO PROD-AVAILABLE.                          
031500      MOVE 'Y'                TO LS-NOTIFY-SW.                            
031600      MOVE 'Y'                TO LS-SAVE-SW.                              
031700                                                                          
031800  P3250-EXIT.                                                             
031900      EXIT.                                                               
032000      EJECT                                                               
032100******************************************************************        
032200**    SEASON HAS NOT STARTED YET -- OUT OF STOCK BUT LEAVE       *        
032300**    PROD-AVAILABLE UNCHANGED (REQUEST PDA-4471)                *        
032400******************************************************************        
032500                                                                          
032600  P3300-SEASON-NOT-STARTED.                                               
032700                                                                          
032800      MOVE 'OUTOFSTOCK'       TO NOTIF-TYPE.                              
032900      MOVE PROD-NAME          TO NOTIF-PROD-NAME.                         
033000      MOVE 'Y'                TO LS-NOTIFY-SW.                            
033100      MOVE 'Y'                TO LS-SAVE-SW.                              
033200                                                                          
033300  P3300-EXIT.                                                             
033400      EXIT.                                                               
033500      EJECT                                                               
033600******************************************************************        
033700**    SEASON IS OPEN (OR ABOUT TO OPEN) AND THE REPLENISHMENT    *        
033800**    FITS WITHIN IT -- DELAY-NOTIFY IF A LEAD TIME IS ON FILE   *        
033900******************************************************************        
034000                                                                          
034100  P3400-SEASON-OPEN-DELAY.                                                
034200                                                                          
034300      IF WS-LEAD-DAYS > 0                                                 
034400          MOVE 'DELAY     '   TO NOTIF-TYPE                               
034500          MOVE PROD-NAME      TO NOTIF-PROD-NAME                          
034600          MOVE PROD-LEAD-TIME TO NOTIF-LEAD-TIME                          
034700          MOVE 'Y'            TO LS-NOTIFY-SW                             
034800          MOVE 'Y'            TO LS-SAVE-SW                               
034900      END-IF.                                                             
035000                                                                          
035100  P3400-EXIT.                                                             
035200      EXIT.                                                               
035300      EJECT                                                               
035400******************************************************************        
035500**    EXPIRABLE PRODUCT -- NOT EXPIRED MEANS EXPIRY-DATE IS      *        
035600**    PRESENT AND STRICTLY AFTER TODAY                           *        
035700******************************************************************        
035800                                                                          
035900  P4000-EDIT-EXPIRABLE-PRODUCT.                                           
036000                                                                          
036100      MOVE 'N'                TO WS-NOT-EXPIRED-SW.                       
036200      IF PROD-EXPIRY-DATE-NOT-NULL                                        
036300         AND LS-TODAY-DATE < PROD-EXPIRY-DATE                             
036400          MOVE 'Y'            TO WS-NOT-EXPIRED-SW                        
036500      END-IF.                                                             
036600                                                                          
036700      IF PRODUCT-NOT-EXPIRED                                              
036800         AND PROD-AVAILABLE-NOT-NULL AND PROD-AVAILABLE > 0               
036900          SUBTRACT 1 FROM PROD-AVAILABLE                                  
037000          MOVE 'Y'            TO LS-SAVE-SW                               
037100      ELSE                                                                
037200          MOVE 'EXPIRATION'   TO NOTIF-TYPE                               
037300          MOVE PROD-NAME      TO NOTIF-PROD-NAME                          
037400          MOVE PROD-EXPIRY-DATE TO NOTIF-EXPIRY-DATE                      
037500          MOVE 0              TO PROD-AVAILABLE                           
037600          MOVE 'Y'            TO LS-NOTIFY-SW                             
037700          MOVE 'Y'            TO LS-SAVE-SW                               
037800      END-IF.                                                             
037900                                                                          
038000  P4000-EXIT.                                                             
038100      EXIT.                                                               
038200      EJECT                                                               
038300******************************************************************        
038400**    PROD-TYPE IS NOT ONE OF NORMAL/SEASONAL/EXPIRABLE -- THIS  *        
038500**    IS A REJECTED INPUT RECORD, NOT A CASE TO DEFAULT ON.      *        
038600**    ABEND THE RUN SO THE BAD MASTER ROW GETS FIXED RATHER      *        
038700**    THAN SILENTLY MISHANDLED.                                  *        
038800******************************************************************        
038900                                                                          
039000  P9900-ABEND-UNKNOWN-TYPE.                                               
039100                                                                          
039200      MOVE 'PDAS03'           TO EMS-ABEND-PROGRAM.                       
039300      MOVE PROD-TYPE          TO EMS-ABEND-PROD-TYPE.                     
039400      MOVE 'UNRECOGNIZED PROD-TYPE ON PRODUCT MASTER ROW'                 
039500                              TO EMS-ABEND-MESSAGE.                       
039600      DISPLAY 'PDAS03 U100 - ' EMS-ABEND-MESSAGE ' - ' PROD-NAME.         
039700      DISPLAY 'PDAS03 U100 - PROD-TYPE = ' EMS-ABEND-PROD-TYPE.           
039800      DISPLAY 'PDAS03 U100 - RUN DATE = ' WS-TODAY-CCYY '/'               
039900              WS-TODAY-MM '/' WS-TODAY-DD.                                
040000                                                                          
040100      CALL 'ILBOABN0'         USING EMS-ABEND-CODE.                       
040200                                                                          
040300      STOP RUN.                                                           
040400                                                                          
040500  P9900-EXIT.                                                             
040600      EXIT.                                                               
040700      EJECT                                                               
