000100*****************************************************************         
000200**         BATCH ABEND WORK AREA                                *         
000300*****************************************************************         
000400**  USED BY PDAS03 WHEN A PRODUCT MASTER ROW CARRIES A                    
000500**  PROD-TYPE OTHER THAN NORMAL/SEASONAL/EXPIRABLE.  THIS IS A            
000600**  REJECTED-INPUT CONDITION, NOT A RECOVERABLE ONE -- THE RUN            
000700**  IS ABENDED RATHER THAN GUESSING A DEFAULT RULE.                       
000800*****************************************************************         
000900  01  PDA-ERROR-WORK-AREA.                                                
001000      05  EMS-ABEND-CODE           PIC X(04)      VALUE 'U100'.           
001100      05  EMS-ABEND-PROGRAM        PIC X(08)      VALUE SPACES.           
001200      05  EMS-ABEND-PROD-TYPE      PIC X(09)      VALUE SPACES.           
001300      05  EMS-ABEND-MESSAGE        PIC X(60)      VALUE SPACES.           
001400      05  FILLER                   PIC X(08).                             
