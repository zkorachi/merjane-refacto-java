000100*****************************************************************         
000200**         PRODUCT MASTER RECORD      -- SEQUENTIAL FILE        *         
000300*****************************************************************         
000400**  ONE ROW PER PRODUCT.  ALSO USED AS THE LINKAGE RECORD       *         
000500**  PASSED TO PDAS03 BY THE ORDER-SERVICE DRIVER (PDAB06).      *         
000600**  NULLABLE NUMERIC/DATE FIELDS CARRY A ONE-BYTE 'IS-NULL'     *         
000700**  INDICATOR SINCE A PIC 9 OR PIC S9 FIELD HAS NO NATIVE NULL. *         
000800*****************************************************************         
000900  01  PRODUCT-RECORD.                                                     
001000      05  PROD-ID                 PIC S9(9)      COMP-3.                  
001100      05  PROD-LEAD-TIME          PIC S9(4)      COMP-3.                  
001200      05  PROD-LEAD-TIME-N        PIC X          VALUE 'N'.               
001300          88  PROD-LEAD-TIME-IS-NULL           VALUE 'Y'.                 
001400          88  PROD-LEAD-TIME-NOT-NULL          VALUE 'N'.                 
001500      05  PROD-AVAILABLE          PIC S9(4)      COMP-3.                  
001600      05  PROD-AVAILABLE-N        PIC X          VALUE 'N'.               
001700          88  PROD-AVAILABLE-IS-NULL           VALUE 'Y'.                 
001800          88  PROD-AVAILABLE-NOT-NULL          VALUE 'N'.                 
001900      05  PROD-TYPE                PIC X(9).                              
002000          88  PROD-TYPE-NORMAL                 VALUE 'NORMAL   '.         
002100          88  PROD-TYPE-SEASONAL               VALUE 'SEASONAL '.         
002200          88  PROD-TYPE-EXPIRABLE              VALUE 'EXPIRABLE'.         
002300      05  PROD-NAME                PIC X(40).                             
002400      05  PROD-EXPIRY-DATE         PIC 9(8).                              
002500**        PROD-EXPIRY-DATE BROKEN OUT CCYY/MM/DD FOR THE DATE             
002600**        COMPARES IN PDAS03 AND THE CALL TO PDAS04.                      
002700      05  FILLER                   REDEFINES PROD-EXPIRY-DATE.            
002800          10  PROD-EXPIRY-CCYY     PIC 9(4).                              
002900          10  PROD-EXPIRY-MM       PIC 9(2).                              
003000          10  PROD-EXPIRY-DD       PIC 9(2).                              
003100      05  PROD-EXPIRY-DATE-N       PIC X          VALUE 'N'.              
003200          88  PROD-EXPIRY-DATE-IS-NULL         VALUE 'Y'.                 
003300          88  PROD-EXPIRY-DATE-NOT-NULL        VALUE 'N'.                 
003400      05  PROD-SEASON-START        PIC 9(8).                              
003500      05  FILLER                   REDEFINES PROD-SEASON-START.           
003600          10  PROD-SEASON-START-CCYY  PIC 9(4).                           
003700          10  PROD-SEASON-START-MM    PIC 9(2).                           
003800          10  PROD-SEASON-START-DD    PIC 9(2).                           
003900      05  PROD-SEASON-START-N      PIC X          VALUE 'N'.              
004000          88  PROD-SEASON-START-IS-NULL        VALUE 'Y'.                 
004100          88  PROD-SEASON-START-NOT-NULL       VALUE 'N'.                 
004200      05  PROD-SEASON-END          PIC 9(8).                              
004300      05  FILLER                   REDEFINES PROD-SEASON-END.             
004400          10  PROD-SEASON-END-CCYY    PIC 9(4).                           
004500          10  PROD-SEASON-END-MM      PIC 9(2).                           
004600          10  PROD-SEASON-END-DD      PIC 9(2).                           
004700      05  PROD-SEASON-END-N        PIC X          VALUE 'N'.              
004800          88  PROD-SEASON-END-IS-NULL          VALUE 'Y'.                 
004900          88  PROD-SEASON-END-NOT-NULL         VALUE 'N'.                 
005000      05  FILLER                   PIC X(10).                             
